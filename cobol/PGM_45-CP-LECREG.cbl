000100*////////////////// (LECREG) ////////////////////////////////////
000200************************************************************
000300*     LAYOUT LECTURA DE POZO (UNA LINEA DE LA SECCION DATA) *
000400*     LARGO TOTAL DEL RENGLON = 64 BYTES                     *
000500*     POBLADO POR UNSTRING DESDE EL RENGLON DE ENTRADA,     *
000600*     NO POR UNA FD DE LARGO FIJO.                          *
000700************************************************************
000800 01  WS-REG-LECTURA.
000900*     POSICION 1  (20) IDENTIFICADOR DE POZO
001000     03  LEC-POZO-ID         PIC X(20)         VALUE SPACES.
001100*     POSICION 21 (18) MARCA DE TIEMPO (ENTERO, PUEDE SER NEG.)
001200     03  LEC-MARCA           PIC S9(18)     COMP-3 VALUE ZERO.
001300*     POSICION 39 (15) VOLUMEN DE PETROLEO (>= CERO)
001400     03  LEC-PETROLEO        PIC S9(9)V9(6) COMP-3 VALUE ZERO.
001500*     POSICION 54 (15) VOLUMEN DE AGUA (>= CERO)
001600     03  LEC-AGUA            PIC S9(9)V9(6) COMP-3 VALUE ZERO.
001700*     POSICION 69 (15) PRESION (PUEDE SER NEGATIVA)
001800     03  LEC-PRESION         PIC S9(9)V9(6) COMP-3 VALUE ZERO.
001900*     RESERVA PARA USO FUTURO
002000     03  FILLER              PIC X(10)         VALUE SPACES.
