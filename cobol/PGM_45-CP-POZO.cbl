000100*////////////////// (POZO) /////////////////////////////////////
000200************************************************************
000300*     LAYOUT RENGLON DE TABLA DE POZOS (UN POZO POR RENGLON)*
000400*     ACUMULADORES DE POZO + PENDIENTE DE DEDUP             *
000500*     LARGO APROXIMADO = 78 BYTES                           *
000600************************************************************
000700 01  WS-POZO-REG.
000800*     IDENTIFICADOR DE POZO (CLAVE DE LA TABLA)
000900     03  POZO-ID             PIC X(20)         VALUE SPACES.
001000*     SUMA DE PETROLEO DE LAS LECTURAS YA FINALIZADAS
001100     03  POZO-OIL-SUMA       PIC S9(9)V9(6) COMP-3 VALUE ZERO.
001200*     SUMA DE AGUA DE LAS LECTURAS YA FINALIZADAS
001300     03  POZO-AGUA-SUMA      PIC S9(9)V9(6) COMP-3 VALUE ZERO.
001400*     CONTADOR DE LECTURAS FINALIZADAS DEL POZO
001500     03  POZO-CONTADOR       PIC 9(9)       COMP   VALUE ZERO.
001600*     INDICADOR DE LECTURA PENDIENTE (DEDUP DE 1 SOLO RENGLON)
001700     03  POZO-PEND-FLAG      PIC X             VALUE 'N'.
001800         88  POZO-HAY-PENDIENTE           VALUE 'S'.
001900         88  POZO-SIN-PENDIENTE           VALUE 'N'.
002000*     MARCA DE TIEMPO DE LA LECTURA PENDIENTE
002100     03  POZO-PEND-MARCA     PIC S9(18)     COMP-3 VALUE ZERO.
002200*     PETROLEO / AGUA / PRESION DE LA LECTURA PENDIENTE
002300     03  POZO-PEND-PETROLEO  PIC S9(9)V9(6) COMP-3 VALUE ZERO.
002400     03  POZO-PEND-AGUA      PIC S9(9)V9(6) COMP-3 VALUE ZERO.
002500     03  POZO-PEND-PRESION   PIC S9(9)V9(6) COMP-3 VALUE ZERO.
002600*     RESERVA PARA USO FUTURO
002700     03  FILLER              PIC X(15)         VALUE SPACES.
