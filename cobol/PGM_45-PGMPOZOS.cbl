000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMPOZOS.
000300 AUTHOR. R RAMALLO.
000400 INSTALLATION. GERENCIA DE SISTEMAS - AREA YACIMIENTOS.
000500 DATE-WRITTEN. 11/03/1987.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - CONFIDENCIAL.
000800
000900****************************************************************
001000*                                                              *
001100*  PGMPOZOS                                                    *
001200*  ============================================================*
001300*  CLASE 45 ASINCRONICA                                        *
001400*  BATCH DE EXPLOTACION - LECTURAS DE POZOS PETROLEROS         *
001500*                                                               *
001600*  LEE POR SYSIN UN LOTE DE CONSULTAS (SECCION QUERIES) Y UN   *
001700*  LOTE DE LECTURAS DE TELEMETRIA DE POZOS (SECCION DATA):     *
001800*  PETROLEO, AGUA Y PRESION POR POZO Y MARCA DE TIEMPO.        *
001900*  DEPURA LECTURAS DUPLICADAS POR MARCA DE TIEMPO (GANA LA     *
002000*  ULTIMA), ACUMULA TOTALES DE PETROLEO/AGUA POR POZO Y        *
002100*  MANTIENE, PARA CADA PAR (POZO,VENTANA) CONSULTADO, LA       *
002200*  MAYOR CAIDA DE PRESION DENTRO DE UNA VENTANA DESLIZANTE.    *
002300*  RESPONDE CADA CONSULTA EN EL MISMO ORDEN EN QUE FUE LEIDA.  *
002400*                                                               *
002500*  NO GENERA LISTADO CON TITULOS NI TOTALES DE CONTROL: LA     *
002600*  SALIDA ES UN RENGLON DE RESPUESTA POR CONSULTA.             *
002700*                                                               *
002800****************************************************************
002900*  HISTORIA DE CAMBIOS                                         *
003000*  FECHA      PROGRAM.     PETICION   DESCRIPCION              *
003100*  ---------- ------------ ---------- ------------------------ *
003200*  11/03/1987 R.RAMALLO    INI-0001   VERSION INICIAL. LECTURA *
003300*                                     SECUENCIAL DE LA SECCION *
003400*                                     DATA, SIN CONSULTAS.     *
003500*  02/06/1987 R.RAMALLO    INI-0002   AGREGA TABLA DE POZOS Y  *
003600*                                     ACUMULADORES DE PETROLEO *
003700*                                     Y AGUA POR POZO.         *
003800*  19/09/1987 R.RAMALLO    INI-0003   AGREGA DEDUP DE LECTURAS *
003900*                                     POR MARCA DE TIEMPO      *
004000*                                     REPETIDA (GANA LA ULTIMA)*
004100*  14/01/1988 M.OYARZO     SIS-0114   AGREGA SECCION QUERIES Y *
004200*                                     RESPUESTA AVG_OIL.       *
004300*  30/05/1988 M.OYARZO     SIS-0157   AGREGA WATER_CUT.        *
004400*  08/11/1989 S.FIGUEROA   SIS-0341   AGREGA TOP_WELLS_BY_OIL  *
004500*                                     (RANKING POR PETROLEO).  *
004600*  22/02/1990 S.FIGUEROA   SIS-0388   CORRIGE DESEMPATE DE     *
004700*                                     TOP_WELLS_BY_OIL: DEBE   *
004800*                                     SER POR POZO ASCENDENTE. *
004900*  17/07/1991 R.RAMALLO    SIS-0512   AGREGA PRESSURE_DROP Y   *
005000*                                     TABLA DE VENTANAS DE     *
005100*                                     PRESION POR POZO.        *
005200*  09/12/1992 R.RAMALLO    SIS-0560   CORRIGE CASO VENTANA = 1 *
005300*                                     (DEBE INFORMAR 0.0, NO   *
005400*                                     NA).                     *
005500*  25/04/1994 M.OYARZO     SIS-0699   AMPLIA TABLA DE POZOS A  *
005600*                                     200 POR RECLAMO DE       *
005700*                                     PRODUCCION (SE LLENABA). *
005800*  03/10/1995 S.FIGUEROA   SIS-0745   VALIDA QUE OIL-VOL Y     *
005900*                                     WATER-VOL NO SEAN < 0;   *
006000*                                     SE DESCARTA EL RENGLON.  *
006100*  11/03/1997 R.RAMALLO    SIS-0810   AGREGA CONTROL DE        *
006200*                                     RENGLON 'END' Y ARCHIVO  *
006300*                                     DATA AUSENTE (SIN DATOS).*
006400*  18/09/1998 G.VERA       Y2K-0003   REVISION Y2K: SE          *
006500*                                     VERIFICARON LOS CAMPOS   *
006600*                                     DE ESTE PROGRAMA; NO HAY *
006700*                                     CAMPOS DE FECHA AAMMDD.  *
006800*                                     SIN CAMBIOS DE CODIGO.   *
006900*  14/01/1999 G.VERA       Y2K-0041   CERTIFICACION Y2K FINAL. *
007000*  27/06/2001 M.OYARZO     SIS-0955   AGREGA LIMITE DE TABLA DE*
007100*                                     VENTANAS (WS-VENT-MAX)   *
007200*                                     PARA EVITAR DESBORDE.    *
007300*  05/02/2004 S.FIGUEROA   SIS-1102   CONVIERTE FORMATO DE     *
007400*                                     SALIDA A 6 DECIMALES     *
007500*                                     FIJOS (ANTES 2).         *
007600*  21/08/2006 R.RAMALLO    SIS-1230   ULTIMA REVISION: LIMPIEZA*
007700*                                     DE COMENTARIOS Y AJUSTE  *
007800*                                     DE NOMBRES DE PARRAFOS.  *
007810*  09/03/2007 M.OYARZO     SIS-1266   PRESSURE_DROP DABA CAIDA *
007820*                                     NEGATIVA CUANDO NINGUNA  *
007830*                                     LECTURA BAJO LA PRESION; *
007840*                                     SE ACOTA A CERO COMO PISO*
007850*                                     EN 3400-RESPONDER-PRESION*
007860*  17/04/2007 S.FIGUEROA   SIS-1267   VENTANA SOLICITADA PODIA *
007870*                                     SUPERAR EL BUFFER FISICO *
007880*                                     (WS-VENT-BUF-MAX) Y PISAR*
007890*                                     MEMORIA; SE TOPA EN 1260-*
007891*                                     ALTA-VENTANA. TAMBIEN SE  *
007892*                                     SACA EL 77 DUPLICADO DE   *
007893*                                     WS-INTERRUPTOR-DEPURACION*
007894*                                     (COLISION CON UPSI-0) Y SE*
007895*                                     PRUEBA CON ON, NO CON '1'.*
007900****************************************************************
008000 ENVIRONMENT DIVISION.
008100 CONFIGURATION SECTION.
008200 SOURCE-COMPUTER. IBM-3090.
008300 OBJECT-COMPUTER. IBM-3090.
008400 SPECIAL-NAMES.
008500     UPSI-0 IS WS-INTERRUPTOR-DEPURACION.
008800
008900 INPUT-OUTPUT SECTION.
009000 FILE-CONTROL.
009100*    ARCHIVO DE ENTRADA: SECCION QUERIES + SECCION DATA
009200     SELECT ENTRADA ASSIGN DDENTRA
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         FILE STATUS IS FS-ENTRADA.
009500*    ARCHIVO DE SALIDA: UN RENGLON DE RESPUESTA POR CONSULTA
009600     SELECT SALIDA ASSIGN DDSALID
009700         ORGANIZATION IS LINE SEQUENTIAL
009800         FILE STATUS IS FS-SALIDA.
009900
010000 DATA DIVISION.
010100 FILE SECTION.
010200 FD  ENTRADA
010300     BLOCK CONTAINS 0 RECORDS
010400     RECORDING MODE IS V.
010500 01  REG-ENTRADA                PIC X(200).
010600
010700 FD  SALIDA
010800     BLOCK CONTAINS 0 RECORDS
010900     RECORDING MODE IS V.
011000 01  REG-SALIDA                 PIC X(200).
011100 WORKING-STORAGE SECTION.
011200*=======================*
011300 77  FILLER  PIC X(30) VALUE '* INICIO WORKING-STORAGE     *'.
011400 77  FILLER  PIC X(30) VALUE '* CODIGOS RETORNO Y SWITCHES *'.
011500 77  FS-ENTRADA                 PIC XX      VALUE SPACES.
011600 77  FS-SALIDA                  PIC XX      VALUE SPACES.
011700 77  WS-STATUS-LECTURA          PIC X       VALUE 'N'.
011800     88  WS-FIN-LECTURA                     VALUE 'S'.
011900     88  WS-NO-FIN-LECTURA                  VALUE 'N'.
012000 77  WS-STATUS-ARCHIVO         PIC X       VALUE 'N'.
012100     88  WS-EOF-SI                          VALUE 'S'.
012200     88  WS-EOF-NO                          VALUE 'N'.
012300 77  WS-STATUS-DATOS           PIC X       VALUE 'N'.
012400     88  WS-HAY-DATOS-SI                    VALUE 'S'.
012500     88  WS-HAY-DATOS-NO                    VALUE 'N'.
012600 77  WS-DATO-VALIDO             PIC X       VALUE 'N'.
012700     88  WS-DATO-ES-VALIDO                  VALUE 'S'.
012800     88  WS-DATO-NO-VALIDO                  VALUE 'N'.
013000
013100*     LIMITES DE TABLAS (LIMITES DE INGENIERIA DE ESTE BATCH)
013200 77  WS-POZO-MAX                PIC 9(4) COMP VALUE 200.
013300 77  WS-VENT-MAX                PIC 9(4) COMP VALUE 50.
013400 77  WS-VENT-BUF-MAX             PIC 9(4) COMP VALUE 9999.
013500 77  WS-CONS-MAX                PIC 9(4) COMP VALUE 300.
013600
013700*     CONTADORES DE TABLAS EN USO
013800 77  WS-POZO-CANT                PIC 9(4) COMP VALUE ZERO.
013900 77  WS-VENT-CANT                PIC 9(4) COMP VALUE ZERO.
014000 77  WS-CONS-CANT                PIC 9(4) COMP VALUE ZERO.
014100 77  WS-CANT-LEIDOS              PIC 9(9) COMP VALUE ZERO.
014200 77  WS-CONT-EDIT                PIC Z(8)9.
014300
014400*     LINEA CRUDA LEIDA DE ENTRADA (QUERIES O DATA)
014500 77  WS-LINEA-CRUDA              PIC X(200)    VALUE SPACES.
014600 77  WS-LINEA-SALIDA             PIC X(200)    VALUE SPACES.
014700
014800*     CAMPOS DE TRABAJO PARA PARSEO DE UN RENGLON DATA
014900 01  WS-TABLA-CAMPOS-DATO.
015000     03  WS-CAMPO-DATO PIC X(24) OCCURS 6 TIMES.
015100*     VISTA PLANA DE LA TABLA ANTERIOR, SOLO PARA TRAZAS DE
015200*     DEPURACION (UPSI-0) CUANDO UN RENGLON DATA ES RECHAZADO
015300 01  WS-CAMPOS-DATO-R REDEFINES WS-TABLA-CAMPOS-DATO.
015400     03  WS-CAMPOS-DATO-TEXTO    PIC X(144).
015500 77  WS-NCAMPOS-DATO             PIC 9(4) COMP VALUE ZERO.
015600
015700*     CAMPOS DE TRABAJO PARA PARSEO DE UNA CONSULTA
015800 77  WS-VERBO-TMP                PIC X(20)     VALUE SPACES.
015900 77  WS-PTR                      PIC 9(4) COMP VALUE 1.
016000 01  WS-TABLA-TOKENS.
016100     03  WS-TOK PIC X(40) OCCURS 6 TIMES.
016200 77  WS-I                        PIC 9(4) COMP VALUE ZERO.
016300 77  WS-J                        PIC 9(4) COMP VALUE ZERO.
016400 77  WS-K                        PIC 9(4) COMP VALUE ZERO.
016500
016600*     CLAVE DE BUSQUEDA EN LA TABLA DE POZOS (PARAMETRO)
016700 77  WS-POZO-BUSCADO             PIC X(20)     VALUE SPACES.
016800 77  WS-POZO-ENCONTRADO          PIC X         VALUE 'N'.
016900 77  WS-VENT-ENCONTRADO          PIC X         VALUE 'N'.
017000 77  WS-CAP                      PIC 9(9) COMP VALUE ZERO.
017100 77  WS-MAXPREF                  PIC S9(9)V9(6) COMP-3 VALUE ZERO.
017200 77  WS-CAIDA                    PIC S9(9)V9(6) COMP-3 VALUE ZERO.
017300 77  WS-ACUM                     PIC S9(9)V9(6) COMP-3 VALUE ZERO.
017400*     CAMPOS DE TRABAJO DEL CONVERSOR NUMERICO GENERICO
017500*     (CONVIERTE UN TOKEN X(24) EN UN VALOR S9(9)V9(6) COMP-3,
017600*     SIN USAR FUNCIONES INTRINSECAS, DIGITO POR DIGITO)
017700 77  WS-CNV-ENTRADA              PIC X(24)     VALUE SPACES.
017800 77  WS-CNV-CHAR                 PIC X         VALUE SPACE.
017900 77  WS-CNV-DIGITO                PIC 9         VALUE ZERO.
018000 77  WS-CNV-VALIDO               PIC X         VALUE 'N'.
018100     88  CNV-ES-VALIDO                          VALUE 'S'.
018200     88  CNV-NO-VALIDO                          VALUE 'N'.
018300 77  WS-CNV-TERMINADO            PIC X         VALUE 'N'.
018400 77  WS-CNV-NEGATIVO             PIC X         VALUE 'N'.
018500 77  WS-CNV-PUNTO-VISTO          PIC X         VALUE 'N'.
018600 77  WS-CNV-DIG-INT-CANT         PIC 9(4) COMP VALUE ZERO.
018700 77  WS-CNV-FRAC-CANT            PIC 9(4) COMP VALUE ZERO.
018800 77  WS-CNV-ENTERO               PIC S9(9) COMP-3      VALUE ZERO.
018900 77  WS-CNV-FRAC                 PIC 9(6) COMP         VALUE ZERO.
019000 77  WS-CNV-VALOR                PIC S9(9)V9(6) COMP-3 VALUE ZERO.
019100 77  WS-CNV-K                    PIC 9(4) COMP VALUE ZERO.
019200
019300*     CAMPOS DEL CONVERSOR DE ENTEROS PUROS (SIN PUNTO), USADO
019400*     PARA LA MARCA DE TIEMPO Y PARA LOS PARAMETROS k=/window=
019500 77  WS-CNV-ENTERO-VALOR         PIC S9(18) COMP-3 VALUE ZERO.
019600
019700*     CAMPOS DEL FORMATEADOR DE RESULTADOS (6 DECIMALES FIJOS)
019800 77  WS-FMT-VALOR                PIC S9(9)V9(6) COMP-3 VALUE ZERO.
019900 77  WS-FMT-EDIT                 PIC Z(8)9.999999.
020000 77  WS-FMT-TEXTO                PIC X(40)     VALUE SPACES.
020100 77  WS-FMT-POS                  PIC 9(4) COMP VALUE 1.
020200
020300*     CAMPOS GENERICOS DEL UTILITARIO DE LARGO DE TEXTO (RTRIM)
020400 77  WS-TXT-ENTRADA              PIC X(40)     VALUE SPACES.
020500 77  WS-LARGO-TXT                PIC 9(4) COMP VALUE ZERO.
020600 77  WS-POS-SALIDA               PIC 9(4) COMP VALUE 1.
020700
020800*     CAMPOS DEL ARMADO DE RANKING (TOP_WELLS_BY_OIL)
020900 77  WS-RANK-CANT                PIC 9(4) COMP VALUE ZERO.
021000 77  WS-RANK-SIN-MAS             PIC X         VALUE 'N'.
021100 77  WS-MEJOR-HALLADO            PIC X         VALUE 'N'.
021200 77  WS-MEJOR-IDX                PIC 9(4) COMP VALUE ZERO.
021300 01  WS-TABLA-RANKING.
021400     03  WS-RANK-ID  PIC X(20) OCCURS 200 TIMES
021500             INDEXED BY IDX-RANK.
021600 01  WS-TABLA-USADOS.
021700     03  WS-USADO-FLAG PIC X OCCURS 200 TIMES.
021800
021900*     REDEFINES: VISTA NUMERICA DE UN TOKEN k= / window= YA SIN
022000*     EL PREFIJO, PARA COMPARAR CONTRA LOS LITERALES DEL PARSEO
022100 01  WS-TOK-PREFIJOS.
022200     03  WS-TOK-PREF-WELL         PIC X(8) VALUE 'well_id='.
022300     03  WS-TOK-PREF-K            PIC X(2) VALUE 'k='.
022400     03  WS-TOK-PREF-VENTANA      PIC X(7) VALUE 'window='.
022500 01  WS-TOK-PREFIJOS-R REDEFINES WS-TOK-PREFIJOS.
022600     03  WS-TOK-PREF-TODO         PIC X(17).
022700*////////////////////////////////////////////////////////////
022800*     COPY CP-LECREG.
022900*     LAYOUT LECTURA DE POZO (UNA LINEA DE LA SECCION DATA)
023000*     LARGO TOTAL DEL RENGLON = 64 BYTES
023100*     POBLADO POR UNSTRING DESDE EL RENGLON DE ENTRADA,
023200*     NO POR UNA FD DE LARGO FIJO.
023300 01  WS-REG-LECTURA.
023400*     POSICION 1  (20) IDENTIFICADOR DE POZO
023500     03  LEC-POZO-ID         PIC X(20)         VALUE SPACES.
023600*     POSICION 21 (18) MARCA DE TIEMPO (ENTERO, PUEDE SER NEG.)
023700     03  LEC-MARCA           PIC S9(18)     COMP-3 VALUE ZERO.
023800*     POSICION 39 (15) VOLUMEN DE PETROLEO (>= CERO)
023900     03  LEC-PETROLEO        PIC S9(9)V9(6) COMP-3 VALUE ZERO.
024000*     POSICION 54 (15) VOLUMEN DE AGUA (>= CERO)
024100     03  LEC-AGUA            PIC S9(9)V9(6) COMP-3 VALUE ZERO.
024200*     POSICION 69 (15) PRESION (PUEDE SER NEGATIVA)
024300     03  LEC-PRESION         PIC S9(9)V9(6) COMP-3 VALUE ZERO.
024400*     RESERVA PARA USO FUTURO
024500     03  FILLER              PIC X(10)         VALUE SPACES.
024600*     VISTA PLANA DEL RENGLON ANTERIOR, SOLO PARA TRAZAS DE
024700*     DEPURACION (UPSI-0), VER 2200-PARSEAR-DATO-I
024800 01  WS-REG-LECTURA-R REDEFINES WS-REG-LECTURA.
024900     03  WS-REG-LECTURA-TEXTO    PIC X(64).
025000*////////////////////////////////////////////////////////////
025100
025200*////////////////////////////////////////////////////////////
025300*     COPY CP-POZO.
025400*     LAYOUT RENGLON DE TABLA DE POZOS (UN POZO POR RENGLON)
025500*     ACUMULADORES DE POZO + PENDIENTE DE DEDUP
025600 01  WS-TABLA-POZOS.
025700     03  WS-POZO-TAB OCCURS 1 TO 200 TIMES
025800             DEPENDING ON WS-POZO-CANT
025900             INDEXED BY IDX-POZO.
026000*         IDENTIFICADOR DE POZO (CLAVE DE LA TABLA)
026100         05  POZO-ID             PIC X(20)         VALUE SPACES.
026200*         SUMA DE PETROLEO DE LAS LECTURAS YA FINALIZADAS
026300         05  POZO-OIL-SUMA       PIC S9(9)V9(6) COMP-3 VALUE ZERO.
026400*         SUMA DE AGUA DE LAS LECTURAS YA FINALIZADAS
026500         05  POZO-AGUA-SUMA      PIC S9(9)V9(6) COMP-3 VALUE ZERO.
026600*         CONTADOR DE LECTURAS FINALIZADAS DEL POZO
026700         05  POZO-CONTADOR       PIC 9(9)       COMP   VALUE ZERO.
026800*         INDICADOR DE LECTURA PENDIENTE (DEDUP DE 1 RENGLON)
026900         05  POZO-PEND-FLAG      PIC X             VALUE 'N'.
027000             88  POZO-HAY-PENDIENTE           VALUE 'S'.
027100             88  POZO-SIN-PENDIENTE           VALUE 'N'.
027200*         MARCA DE TIEMPO DE LA LECTURA PENDIENTE
027300         05  POZO-PEND-MARCA     PIC S9(18)     COMP-3 VALUE ZERO.
027400*         PETROLEO / AGUA / PRESION DE LA LECTURA PENDIENTE
027500         05  POZO-PEND-PETROLEO  PIC S9(9)V9(6) COMP-3 VALUE ZERO.
027600         05  POZO-PEND-AGUA      PIC S9(9)V9(6) COMP-3 VALUE ZERO.
027700         05  POZO-PEND-PRESION   PIC S9(9)V9(6) COMP-3 VALUE ZERO.
027800*         RESERVA PARA USO FUTURO
027900         05  FILLER              PIC X(15)         VALUE SPACES.
028000*////////////////////////////////////////////////////////////
028100
028200*////////////////////////////////////////////////////////////
028300*     COPY CP-VENTAN.
028400*     LAYOUT RENGLON DE TABLA DE VENTANAS DE PRESION
028500*     UN RENGLON POR PAR (POZO, VENTANA W) CONSULTADO, CON EL
028600*     BUFFER CIRCULAR DE LAS ULTIMAS (W-1) PRESIONES ANEXADO
028700 01  WS-TABLA-VENTANAS.
028800     03  WS-VENT-TAB OCCURS 1 TO 50 TIMES
028900             DEPENDING ON WS-VENT-CANT
029000             INDEXED BY IDX-VENT.
029100*         IDENTIFICADOR DE POZO AL QUE PERTENECE LA VENTANA
029200         05  VENT-POZO-ID        PIC X(20)         VALUE SPACES.
029300*         TAMANIO DE VENTANA W SOLICITADO EN LA CONSULTA
029400         05  VENT-VENTANA        PIC 9(9)       COMP   VALUE ZERO.
029500*         CANTIDAD DE PRESIONES FINALIZADAS YA RECIBIDAS
029600         05  VENT-CONTADOR       PIC 9(9)       COMP   VALUE ZERO.
029700*         MAYOR CAIDA DE PRESION OBSERVADA HASTA EL MOMENTO
029800         05  VENT-MEJOR          PIC S9(9)V9(6) COMP-3 VALUE ZERO.
029900*         INDICADOR DE SI YA HAY UNA CAIDA CANDIDATA CALCULADA
030000         05  VENT-HAY-CAND       PIC X             VALUE 'N'.
030100             88  VENT-CANDIDATO-SI             VALUE 'S'.
030200             88  VENT-CANDIDATO-NO             VALUE 'N'.
030300*         CANTIDAD DE POSICIONES OCUPADAS EN EL BUFFER CIRCULAR
030400         05  VENT-BUF-CANT       PIC 9(4)       COMP   VALUE ZERO.
030500*         PROXIMA POSICION A ESCRIBIR EN EL BUFFER CIRCULAR
030600         05  VENT-BUF-POS        PIC 9(4)       COMP   VALUE 1.
030700*         BUFFER CIRCULAR DE LAS ULTIMAS (W-1) PRESIONES
030800*         FINALIZADAS RECIBIDAS PARA ESTE POZO/VENTANA
030900         05  VENT-BUFFER PIC S9(9)V9(6) COMP-3 VALUE ZERO
031000             OCCURS 9999 TIMES.
031100*////////////////////////////////////////////////////////////
031200
031300*////////////////////////////////////////////////////////////
031400*     COPY CP-CONSUL.
031500*     LAYOUT RENGLON DE TABLA DE CONSULTAS (SECCION QUERIES)
031600*     UN RENGLON POR LINEA DE CONSULTA, YA PARSEADA
031700 01  WS-TABLA-CONSULTAS.
031800     03  WS-CONS-TAB OCCURS 1 TO 300 TIMES
031900             DEPENDING ON WS-CONS-CANT
032000             INDEXED BY IDX-CONS.
032100*         VERBO DE LA CONSULTA, O ESPACIOS SI ES DESCONOCIDA
032200         05  CONS-VERBO          PIC X(20)         VALUE SPACES.
032300*         PARAMETRO well_id= (SI FUE PROVISTO)
032400         05  CONS-POZO-ID        PIC X(20)         VALUE SPACES.
032500         05  CONS-POZO-FLAG      PIC X             VALUE 'N'.
032600             88  CONS-POZO-PRESENTE            VALUE 'S'.
032700             88  CONS-POZO-AUSENTE             VALUE 'N'.
032800*         PARAMETRO k= (TOP_WELLS_BY_OIL), NUMERICO Y > 0
032900         05  CONS-K              PIC 9(9)       COMP   VALUE ZERO.
033000         05  CONS-K-FLAG         PIC X             VALUE 'N'.
033100             88  CONS-K-VALIDO                  VALUE 'S'.
033200             88  CONS-K-INVALIDO                VALUE 'N'.
033300*         PARAMETRO window= (PRESSURE_DROP), NUMERICO Y > 0
033400         05  CONS-VENTANA        PIC 9(9)       COMP   VALUE ZERO.
033500         05  CONS-VENTANA-FLAG   PIC X             VALUE 'N'.
033600             88  CONS-VENTANA-VALIDA            VALUE 'S'.
033700             88  CONS-VENTANA-INVALIDA          VALUE 'N'.
033800*         RESERVA PARA USO FUTURO
033900         05  FILLER              PIC X(10)         VALUE SPACES.
034000*////////////////////////////////////////////////////////////
034100
034200 77  FILLER  PIC X(30) VALUE '* FIN WORKING-STORAGE        *'.
034300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
034400 PROCEDURE DIVISION.
034500
034600 MAIN-PGMPOZOS-I.
034700
034800     PERFORM 1000-INICIO-I         THRU 1000-INICIO-F.
034900     PERFORM 2000-PROCESO-DATOS-I  THRU 2000-PROCESO-DATOS-F
035000                                  UNTIL WS-FIN-LECTURA.
035100     PERFORM 2900-FINALIZAR-TODOS-I THRU 2900-FINALIZAR-TODOS-F.
035200     PERFORM 3000-RESPONDER-CONS-I  THRU 3000-RESPONDER-CONS-F.
035300     PERFORM 9999-FINAL-I           THRU 9999-FINAL-F.
035400
035500 MAIN-PGMPOZOS-F. GOBACK.
035600
035700*----------------------------------------------------------------
035800*    1000-INICIO-I : ABRE ARCHIVOS, POSICIONA SOBRE LA SECCION
035900*    QUERIES, ARMA LA TABLA DE CONSULTAS Y LA TABLA DE VENTANAS
036000*    DE PRESION, Y DEJA CARGADA LA PRIMERA LECTURA DE LA
036100*    SECCION DATA (LECTURA ANTICIPADA - PATRON DE ESTE SHOP).
036200*----------------------------------------------------------------
036300 1000-INICIO-I.
036400
036500     SET WS-NO-FIN-LECTURA  TO TRUE.
036600     SET WS-EOF-NO          TO TRUE.
036700     SET WS-HAY-DATOS-NO    TO TRUE.
036800
036900     OPEN INPUT  ENTRADA.
037000     IF FS-ENTRADA IS NOT EQUAL '00'
037100        DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-ENTRADA
037200        MOVE 9999 TO RETURN-CODE
037300        SET WS-FIN-LECTURA TO TRUE
037400        SET WS-EOF-SI      TO TRUE
037500        GO TO 1000-INICIO-F
037600     END-IF.
037700
037800     OPEN OUTPUT SALIDA.
037900     IF FS-SALIDA IS NOT EQUAL '00'
038000        DISPLAY '* ERROR EN OPEN SALIDA  = ' FS-SALIDA
038100        MOVE 9999 TO RETURN-CODE
038200        SET WS-FIN-LECTURA TO TRUE
038300        GO TO 1000-INICIO-F
038400     END-IF.
038500
038600     PERFORM 1050-SALTAR-A-QUERIES-I
038700             THRU 1050-SALTAR-A-QUERIES-F.
038800     PERFORM 1100-LEER-CONSULTAS-I    THRU 1100-LEER-CONSULTAS-F.
038900     PERFORM 1200-ARMAR-VENTANAS-I    THRU 1200-ARMAR-VENTANAS-F.
039000
039100     IF WS-HAY-DATOS-SI
039200        PERFORM 2100-LEER-DATO-I THRU 2100-LEER-DATO-F
039300        IF WS-NO-FIN-LECTURA
039400           PERFORM 2200-PARSEAR-DATO-I THRU 2200-PARSEAR-DATO-F
039500           IF WS-DATO-ES-VALIDO
039600              PERFORM 2300-DEDUP-POZO-I THRU 2300-DEDUP-POZO-F
039700           END-IF
039800        END-IF
039900     ELSE
040000        SET WS-FIN-LECTURA TO TRUE
040100     END-IF.
040200
040300 1000-INICIO-F. EXIT.
040400
040500*----------------------------------------------------------------
040600*    1050-SALTAR-A-QUERIES-I : DESCARTA RENGLONES HASTA
040700*    ENCONTRAR EL MARCADOR 'QUERIES' O EL FIN DE ARCHIVO.
040800*----------------------------------------------------------------
040900 1050-SALTAR-A-QUERIES-I.
041000
041100     READ ENTRADA INTO WS-LINEA-CRUDA.
041200     EVALUATE FS-ENTRADA
041300        WHEN '00'
041400           CONTINUE
041500        WHEN '10'
041600           SET WS-EOF-SI TO TRUE
041700           GO TO 1050-SALTAR-A-QUERIES-F
041800        WHEN OTHER
041900           DISPLAY '* ERROR EN LECTURA ENTRADA = ' FS-ENTRADA
042000           MOVE 9999 TO RETURN-CODE
042100           SET WS-EOF-SI TO TRUE
042200           GO TO 1050-SALTAR-A-QUERIES-F
042300     END-EVALUATE.
042400
042500     IF WS-LINEA-CRUDA IS NOT EQUAL 'QUERIES'
042600        GO TO 1050-SALTAR-A-QUERIES-I
042700     END-IF.
042800
042900 1050-SALTAR-A-QUERIES-F. EXIT.
043000*----------------------------------------------------------------
043100*    1100-LEER-CONSULTAS-I : RECOLECTA LAS LINEAS DE CONSULTA
043200*    HASTA EL MARCADOR 'DATA' O EL FIN DE ARCHIVO. SI NO
043300*    APARECE 'DATA', SE ASUME QUE NO HAY SECCION DATA (SIN
043400*    LECTURAS DE POZOS QUE PROCESAR - VER SIS-0810).
043500*----------------------------------------------------------------
043600 1100-LEER-CONSULTAS-I.
043700
043800     IF WS-EOF-SI
043900        GO TO 1100-LEER-CONSULTAS-F
044000     END-IF.
044100
044200     READ ENTRADA INTO WS-LINEA-CRUDA.
044300     EVALUATE FS-ENTRADA
044400        WHEN '00'
044500           CONTINUE
044600        WHEN '10'
044700           SET WS-EOF-SI TO TRUE
044800           GO TO 1100-LEER-CONSULTAS-F
044900        WHEN OTHER
045000           DISPLAY '* ERROR EN LECTURA ENTRADA = ' FS-ENTRADA
045100           MOVE 9999 TO RETURN-CODE
045200           SET WS-EOF-SI TO TRUE
045300           GO TO 1100-LEER-CONSULTAS-F
045400     END-EVALUATE.
045500
045600     IF WS-LINEA-CRUDA IS EQUAL 'DATA'
045700        SET WS-HAY-DATOS-SI TO TRUE
045800        GO TO 1100-LEER-CONSULTAS-F
045900     END-IF.
046000
046100     IF WS-LINEA-CRUDA IS NOT EQUAL SPACES
046200        PERFORM 1250-ALTA-CONSULTA-I THRU 1250-ALTA-CONSULTA-F
046300     END-IF.
046400
046500     GO TO 1100-LEER-CONSULTAS-I.
046600
046700 1100-LEER-CONSULTAS-F. EXIT.
046800
046900*----------------------------------------------------------------
047000*    1200-ARMAR-VENTANAS-I : RECORRE LA TABLA DE CONSULTAS Y,
047100*    POR CADA PRESSURE_DROP VALIDA, ASEGURA QUE EXISTA UN
047200*    PROCESADOR DE VENTANA PARA EL PAR (POZO,VENTANA).
047300*----------------------------------------------------------------
047400 1200-ARMAR-VENTANAS-I.
047500
047600     IF WS-CONS-CANT IS EQUAL ZERO
047700        GO TO 1200-ARMAR-VENTANAS-F
047800     END-IF.
047900
048000     PERFORM 1220-EVALUAR-CONSULTA-VENT-I
048100             THRU 1220-EVALUAR-CONSULTA-VENT-F
048200             VARYING IDX-CONS FROM 1 BY 1
048300             UNTIL IDX-CONS > WS-CONS-CANT.
048400
048500 1200-ARMAR-VENTANAS-F. EXIT.
048600
048700 1220-EVALUAR-CONSULTA-VENT-I.
048800
048900     IF CONS-VERBO(IDX-CONS)     IS EQUAL 'PRESSURE_DROP'
049000        AND CONS-POZO-PRESENTE(IDX-CONS)
049100        AND CONS-VENTANA-VALIDA(IDX-CONS)
049200        PERFORM 1240-BUSCAR-VENTANA-I THRU 1240-BUSCAR-VENTANA-F
049300        IF WS-VENT-ENCONTRADO IS EQUAL 'N'
049400           PERFORM 1260-ALTA-VENTANA-I THRU 1260-ALTA-VENTANA-F
049500        END-IF
049600     END-IF.
049700
049800 1220-EVALUAR-CONSULTA-VENT-F. EXIT.
049900
050000*----------------------------------------------------------------
050100*    1240-BUSCAR-VENTANA-I : BUSQUEDA LINEAL DEL PROCESADOR DE
050200*    VENTANA PARA (CONS-POZO-ID(IDX-CONS),CONS-VENTANA(IDX-CONS))
050300*----------------------------------------------------------------
050400 1240-BUSCAR-VENTANA-I.
050500
050600     MOVE 'N' TO WS-VENT-ENCONTRADO.
050700     IF WS-VENT-CANT IS GREATER THAN ZERO
050800        SET IDX-VENT TO 1
050900        SEARCH WS-VENT-TAB
051000           AT END
051100              MOVE 'N' TO WS-VENT-ENCONTRADO
051200           WHEN VENT-POZO-ID(IDX-VENT) IS EQUAL
051300                CONS-POZO-ID(IDX-CONS)
051400                AND VENT-VENTANA(IDX-VENT) IS EQUAL
051500                CONS-VENTANA(IDX-CONS)
051600              MOVE 'S' TO WS-VENT-ENCONTRADO
051700        END-SEARCH
051800     END-IF.
051900
052000 1240-BUSCAR-VENTANA-F. EXIT.
052100
052200*----------------------------------------------------------------
052300*    1250-ALTA-CONSULTA-I : AGREGA UNA LINEA DE CONSULTA NUEVA
052400*    A LA TABLA WS-CONS-TAB Y LA PARSEA.
052500*----------------------------------------------------------------
052600 1250-ALTA-CONSULTA-I.
052700
052800     IF WS-CONS-CANT IS GREATER THAN OR EQUAL WS-CONS-MAX
052900        DISPLAY '* TABLA DE CONSULTAS LLENA, SE IGNORA RENGLON'
053000     ELSE
053100        ADD 1 TO WS-CONS-CANT
053200        SET IDX-CONS TO WS-CONS-CANT
053300        PERFORM 1300-PARSEAR-CONSULTA-I
053400                THRU 1300-PARSEAR-CONSULTA-F
053500     END-IF.
053600
053700 1250-ALTA-CONSULTA-F. EXIT.
053800
053900*----------------------------------------------------------------
054000*    1260-ALTA-VENTANA-I : DA DE ALTA UN NUEVO PROCESADOR DE
054100*    VENTANA PARA EL PAR (POZO,VENTANA) DE LA CONSULTA ACTUAL.
054200*----------------------------------------------------------------
054300 1260-ALTA-VENTANA-I.
054400
054410*    SIS-1267: LA VENTANA PEDIDA NO PUEDE NECESITAR MAS         SIS-1267
054420*    POSICIONES DE BUFFER QUE WS-VENT-BUF-MAX (VER CP-VENTAN).  SIS-1267
054430     COMPUTE WS-CAP = CONS-VENTANA(IDX-CONS) - 1.               SIS-1267
054500     IF WS-VENT-CANT IS GREATER THAN OR EQUAL WS-VENT-MAX
054600        DISPLAY '* TABLA DE VENTANAS LLENA, SE IGNORA POZO/VENT'
054650     ELSE                                                       SIS-1267
054660        IF WS-CAP IS GREATER THAN WS-VENT-BUF-MAX               SIS-1267
054670           DISPLAY '* VENTANA EXCEDE EL BUFFER, SE IGNORA POZO' SIS-1267
054680        ELSE                                                    SIS-1267
054800        ADD 1 TO WS-VENT-CANT
054900        SET IDX-VENT TO WS-VENT-CANT
055000        MOVE CONS-POZO-ID(IDX-CONS) TO VENT-POZO-ID(IDX-VENT)
055100        MOVE CONS-VENTANA(IDX-CONS) TO VENT-VENTANA(IDX-VENT)
055200        MOVE ZERO       TO VENT-CONTADOR(IDX-VENT)
055300        MOVE ZERO       TO VENT-MEJOR(IDX-VENT)
055400        SET  VENT-CANDIDATO-NO(IDX-VENT) TO TRUE
055500        MOVE ZERO       TO VENT-BUF-CANT(IDX-VENT)
055600        MOVE 1          TO VENT-BUF-POS(IDX-VENT)
055650           END-IF                                               SIS-1267
055700     END-IF.
055800
055900 1260-ALTA-VENTANA-F. EXIT.
056000*----------------------------------------------------------------
056100*    1300-PARSEAR-CONSULTA-I : PARTE WS-LINEA-CRUDA EN VERBO Y
056200*    HASTA 6 PARAMETROS key=value, Y LLENA WS-CONS-TAB(IDX-CONS)
056300*----------------------------------------------------------------
056400 1300-PARSEAR-CONSULTA-I.
056500
056600     MOVE SPACES TO CONS-VERBO(IDX-CONS).
056700     MOVE SPACES TO CONS-POZO-ID(IDX-CONS).
056800     SET  CONS-POZO-AUSENTE(IDX-CONS)    TO TRUE.
056900     MOVE ZERO   TO CONS-K(IDX-CONS).
057000     SET  CONS-K-INVALIDO(IDX-CONS)      TO TRUE.
057100     MOVE ZERO   TO CONS-VENTANA(IDX-CONS).
057200     SET  CONS-VENTANA-INVALIDA(IDX-CONS) TO TRUE.
057300
057400     MOVE 1 TO WS-PTR.
057500     UNSTRING WS-LINEA-CRUDA DELIMITED BY SPACE
057600              INTO WS-VERBO-TMP
057700              WITH POINTER WS-PTR
057800     END-UNSTRING.
057900     MOVE WS-VERBO-TMP TO CONS-VERBO(IDX-CONS).
058000
058100     INITIALIZE WS-TOK(1) WS-TOK(2) WS-TOK(3)
058200                WS-TOK(4) WS-TOK(5) WS-TOK(6).
058300     UNSTRING WS-LINEA-CRUDA DELIMITED BY ALL SPACE
058400              INTO WS-TOK(1) WS-TOK(2) WS-TOK(3)
058500                   WS-TOK(4) WS-TOK(5) WS-TOK(6)
058600              WITH POINTER WS-PTR
058700     END-UNSTRING.
058800
058900     PERFORM 1350-EXTRAER-PARAMETRO-I
059000             THRU 1350-EXTRAER-PARAMETRO-F
059100             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 6.
059200
059300 1300-PARSEAR-CONSULTA-F. EXIT.
059400
059500*----------------------------------------------------------------
059600*    1350-EXTRAER-PARAMETRO-I : RECONOCE EL TOKEN WS-TOK(WS-I)
059700*    COMO well_id=, k= O window=, Y CARGA EL CAMPO CORRESPON-
059800*    DIENTE DE CONS-*(IDX-CONS).
059900*----------------------------------------------------------------
060000 1350-EXTRAER-PARAMETRO-I.
060100
060200     IF WS-TOK(WS-I) IS EQUAL SPACES
060300        GO TO 1350-EXTRAER-PARAMETRO-F
060400     END-IF.
060500
060600     IF WS-TOK(WS-I)(1:8) IS EQUAL WS-TOK-PREF-WELL
060700        MOVE WS-TOK(WS-I)(9:20) TO CONS-POZO-ID(IDX-CONS)
060800        SET  CONS-POZO-PRESENTE(IDX-CONS) TO TRUE
060900        GO TO 1350-EXTRAER-PARAMETRO-F
061000     END-IF.
061100
061200     IF WS-TOK(WS-I)(1:2) IS EQUAL WS-TOK-PREF-K
061300        MOVE WS-TOK(WS-I)(3:20) TO WS-CNV-ENTRADA
061400        PERFORM 9650-CONVERTIR-ENTERO-I
061500                THRU 9650-CONVERTIR-ENTERO-F
061600        IF CNV-ES-VALIDO
061700           AND WS-CNV-ENTERO-VALOR IS GREATER THAN ZERO
061800           MOVE WS-CNV-ENTERO-VALOR TO CONS-K(IDX-CONS)
061900           SET  CONS-K-VALIDO(IDX-CONS) TO TRUE
062000        END-IF
062100        GO TO 1350-EXTRAER-PARAMETRO-F
062200     END-IF.
062300
062400     IF WS-TOK(WS-I)(1:7) IS EQUAL WS-TOK-PREF-VENTANA
062500        MOVE WS-TOK(WS-I)(8:20) TO WS-CNV-ENTRADA
062600        PERFORM 9650-CONVERTIR-ENTERO-I
062700                THRU 9650-CONVERTIR-ENTERO-F
062800        IF CNV-ES-VALIDO
062900           AND WS-CNV-ENTERO-VALOR IS GREATER THAN ZERO
063000           MOVE WS-CNV-ENTERO-VALOR TO CONS-VENTANA(IDX-CONS)
063100           SET  CONS-VENTANA-VALIDA(IDX-CONS) TO TRUE
063200        END-IF
063300     END-IF.
063400
063500 1350-EXTRAER-PARAMETRO-F. EXIT.
063600*----------------------------------------------------------------
063700*    2000-PROCESO-DATOS-I : POR CADA VUELTA, LEE LA SIGUIENTE
063800*    LINEA DE LA SECCION DATA (SI NO LLEGO 'END' NI EOF) Y LA
063900*    INCORPORA AL POZO CORRESPONDIENTE.
064000*----------------------------------------------------------------
064100 2000-PROCESO-DATOS-I.
064200
064300     PERFORM 2100-LEER-DATO-I THRU 2100-LEER-DATO-F.
064400     IF WS-NO-FIN-LECTURA
064500        PERFORM 2200-PARSEAR-DATO-I THRU 2200-PARSEAR-DATO-F
064600        IF WS-DATO-ES-VALIDO
064700           PERFORM 2300-DEDUP-POZO-I THRU 2300-DEDUP-POZO-F
064800        END-IF
064900     END-IF.
065000
065100 2000-PROCESO-DATOS-F. EXIT.
065200
065300*----------------------------------------------------------------
065400*    2100-LEER-DATO-I : LEE LA SIGUIENTE LINEA NO EN BLANCO DE
065500*    LA SECCION DATA. 'END' O FIN DE ARCHIVO CIERRAN LA SECCION.
065600*----------------------------------------------------------------
065700 2100-LEER-DATO-I.
065800
065900     READ ENTRADA INTO WS-LINEA-CRUDA.
066000     EVALUATE FS-ENTRADA
066100        WHEN '00'
066200           CONTINUE
066300        WHEN '10'
066400           SET WS-FIN-LECTURA TO TRUE
066500           SET WS-EOF-SI      TO TRUE
066600           GO TO 2100-LEER-DATO-F
066700        WHEN OTHER
066800           DISPLAY '* ERROR EN LECTURA DATA = ' FS-ENTRADA
066900           MOVE 9999 TO RETURN-CODE
067000           SET WS-FIN-LECTURA TO TRUE
067100           SET WS-EOF-SI      TO TRUE
067200           GO TO 2100-LEER-DATO-F
067300     END-EVALUATE.
067400
067500     ADD 1 TO WS-CANT-LEIDOS.
067600
067700     IF WS-LINEA-CRUDA IS EQUAL 'END'
067800        SET WS-FIN-LECTURA TO TRUE
067900        GO TO 2100-LEER-DATO-F
068000     END-IF.
068100
068200     IF WS-LINEA-CRUDA IS EQUAL SPACES
068300        GO TO 2100-LEER-DATO-I
068400     END-IF.
068500
068600 2100-LEER-DATO-F. EXIT.
068700
068800*----------------------------------------------------------------
068900*    2200-PARSEAR-DATO-I : PARTE WS-LINEA-CRUDA POR COMAS EN
069000*    LOS 5 CAMPOS DE LA SECCION DATA Y LOS VALIDA/CONVIERTE.
069100*    WELL-ID, TIMESTAMP, OIL-VOL, WATER-VOL Y PRESSURE.
069200*----------------------------------------------------------------
069300 2200-PARSEAR-DATO-I.
069400
069500     SET WS-DATO-ES-VALIDO TO TRUE.
069600     INITIALIZE WS-CAMPO-DATO(1) WS-CAMPO-DATO(2)
069700                WS-CAMPO-DATO(3) WS-CAMPO-DATO(4)
069800                WS-CAMPO-DATO(5) WS-CAMPO-DATO(6).
069900     MOVE ZERO TO WS-NCAMPOS-DATO.
070000     UNSTRING WS-LINEA-CRUDA DELIMITED BY ','
070100              INTO WS-CAMPO-DATO(1) WS-CAMPO-DATO(2)
070200                   WS-CAMPO-DATO(3) WS-CAMPO-DATO(4)
070300                   WS-CAMPO-DATO(5) WS-CAMPO-DATO(6)
070400              TALLYING IN WS-NCAMPOS-DATO
070500     END-UNSTRING.
070600
070700     IF WS-NCAMPOS-DATO IS NOT EQUAL 5
070800        PERFORM 2290-RECHAZAR-DATO-I THRU 2290-RECHAZAR-DATO-F
070900        GO TO 2200-PARSEAR-DATO-F
071000     END-IF.
071100
071200     IF WS-CAMPO-DATO(1) IS EQUAL SPACES
071300        PERFORM 2290-RECHAZAR-DATO-I THRU 2290-RECHAZAR-DATO-F
071400        GO TO 2200-PARSEAR-DATO-F
071500     END-IF.
071600     MOVE WS-CAMPO-DATO(1) TO LEC-POZO-ID.
071700
071800     MOVE WS-CAMPO-DATO(2) TO WS-CNV-ENTRADA.
071900     PERFORM 9650-CONVERTIR-ENTERO-I THRU 9650-CONVERTIR-ENTERO-F.
072000     IF CNV-NO-VALIDO
072100        PERFORM 2290-RECHAZAR-DATO-I THRU 2290-RECHAZAR-DATO-F
072200        GO TO 2200-PARSEAR-DATO-F
072300     END-IF.
072400     MOVE WS-CNV-ENTERO-VALOR TO LEC-MARCA.
072500
072600     MOVE WS-CAMPO-DATO(3) TO WS-CNV-ENTRADA.
072700     PERFORM 9600-CONVERTIR-NUMERO-I THRU 9600-CONVERTIR-NUMERO-F.
072800     IF CNV-NO-VALIDO OR WS-CNV-VALOR IS LESS THAN ZERO
072900        PERFORM 2290-RECHAZAR-DATO-I THRU 2290-RECHAZAR-DATO-F
073000        GO TO 2200-PARSEAR-DATO-F
073100     END-IF.
073200     MOVE WS-CNV-VALOR TO LEC-PETROLEO.
073300
073400     MOVE WS-CAMPO-DATO(4) TO WS-CNV-ENTRADA.
073500     PERFORM 9600-CONVERTIR-NUMERO-I THRU 9600-CONVERTIR-NUMERO-F.
073600     IF CNV-NO-VALIDO OR WS-CNV-VALOR IS LESS THAN ZERO
073700        PERFORM 2290-RECHAZAR-DATO-I THRU 2290-RECHAZAR-DATO-F
073800        GO TO 2200-PARSEAR-DATO-F
073900     END-IF.
074000     MOVE WS-CNV-VALOR TO LEC-AGUA.
074100
074200     MOVE WS-CAMPO-DATO(5) TO WS-CNV-ENTRADA.
074300     PERFORM 9600-CONVERTIR-NUMERO-I THRU 9600-CONVERTIR-NUMERO-F.
074400     IF CNV-NO-VALIDO
074500        PERFORM 2290-RECHAZAR-DATO-I THRU 2290-RECHAZAR-DATO-F
074600        GO TO 2200-PARSEAR-DATO-F
074700     END-IF.
074800     MOVE WS-CNV-VALOR TO LEC-PRESION.
074900
075000 2200-PARSEAR-DATO-F. EXIT.
075100
075200*----------------------------------------------------------------
075300*    2290-RECHAZAR-DATO-I : MARCA EL RENGLON DATA ACTUAL COMO
075400*    INVALIDO Y, SI EL SWITCH DE DEPURACION (UPSI-0) ESTA
075500*    PRENDIDO, IMPRIME LOS CAMPOS PARTIDOS PARA DIAGNOSTICO.
075600*----------------------------------------------------------------
075700 2290-RECHAZAR-DATO-I.
075800
075900     SET WS-DATO-NO-VALIDO TO TRUE.
076000     IF WS-INTERRUPTOR-DEPURACION ON                            SIS-1267
076100        DISPLAY '* DATO RECHAZADO: ' WS-CAMPOS-DATO-TEXTO
076200     END-IF.
076300
076400 2290-RECHAZAR-DATO-F. EXIT.
076500*----------------------------------------------------------------
076600*    2300-DEDUP-POZO-I : DEPURA LA LECTURA ACTUAL CONTRA LA
076700*    LECTURA PENDIENTE DEL POZO. GANA SIEMPRE LA MAYOR MARCA DE
076800*    TIEMPO VISTA; MARCAS IGUALES REEMPLAZAN A LA PENDIENTE Y
076900*    MARCAS MENORES (FUERA DE ORDEN) SE DESCARTAN.
077000*----------------------------------------------------------------
077100 2300-DEDUP-POZO-I.
077200
077300     MOVE LEC-POZO-ID TO WS-POZO-BUSCADO.
077400     PERFORM 2400-BUSCAR-O-ALTA-POZO-I
077500             THRU 2400-BUSCAR-O-ALTA-POZO-F.
077600     IF WS-POZO-ENCONTRADO IS EQUAL 'N'
077700        GO TO 2300-DEDUP-POZO-F
077800     END-IF.
077900
078000     IF POZO-SIN-PENDIENTE(IDX-POZO)
078100        SET  POZO-HAY-PENDIENTE(IDX-POZO)    TO TRUE
078200        MOVE LEC-MARCA    TO POZO-PEND-MARCA(IDX-POZO)
078300        MOVE LEC-PETROLEO TO POZO-PEND-PETROLEO(IDX-POZO)
078400        MOVE LEC-AGUA     TO POZO-PEND-AGUA(IDX-POZO)
078500        MOVE LEC-PRESION  TO POZO-PEND-PRESION(IDX-POZO)
078600        GO TO 2300-DEDUP-POZO-F
078700     END-IF.
078800
078900     EVALUATE TRUE
079000        WHEN LEC-MARCA IS EQUAL POZO-PEND-MARCA(IDX-POZO)
079100           MOVE LEC-PETROLEO TO POZO-PEND-PETROLEO(IDX-POZO)
079200           MOVE LEC-AGUA     TO POZO-PEND-AGUA(IDX-POZO)
079300           MOVE LEC-PRESION  TO POZO-PEND-PRESION(IDX-POZO)
079400        WHEN LEC-MARCA IS GREATER THAN POZO-PEND-MARCA(IDX-POZO)
079500           PERFORM 2500-FINALIZAR-PENDIENTE-I
079600                   THRU 2500-FINALIZAR-PENDIENTE-F
079700           MOVE LEC-MARCA    TO POZO-PEND-MARCA(IDX-POZO)
079800           MOVE LEC-PETROLEO TO POZO-PEND-PETROLEO(IDX-POZO)
079900           MOVE LEC-AGUA     TO POZO-PEND-AGUA(IDX-POZO)
080000           MOVE LEC-PRESION  TO POZO-PEND-PRESION(IDX-POZO)
080100        WHEN OTHER
080200           CONTINUE
080300     END-EVALUATE.
080400
080500 2300-DEDUP-POZO-F. EXIT.
080600
080700*----------------------------------------------------------------
080800*    2400-BUSCAR-O-ALTA-POZO-I : BUSCA WS-POZO-BUSCADO EN LA
080900*    TABLA DE POZOS; SI NO EXISTE LO DA DE ALTA CON LOS
081000*    ACUMULADORES EN CERO. USADO SOLO DESDE EL PROCESO DATA.
081100*----------------------------------------------------------------
081200 2400-BUSCAR-O-ALTA-POZO-I.
081300
081400     PERFORM 2450-BUSCAR-POZO-SOLO-I THRU 2450-BUSCAR-POZO-SOLO-F.
081500     IF WS-POZO-ENCONTRADO IS EQUAL 'S'
081600        GO TO 2400-BUSCAR-O-ALTA-POZO-F
081700     END-IF.
081800
081900     IF WS-POZO-CANT IS GREATER THAN OR EQUAL WS-POZO-MAX
082000        DISPLAY '* TABLA DE POZOS LLENA, SE IGNORA POZO '
082100                 WS-POZO-BUSCADO
082200        GO TO 2400-BUSCAR-O-ALTA-POZO-F
082300     END-IF.
082400
082500     ADD 1 TO WS-POZO-CANT.
082600     SET  IDX-POZO TO WS-POZO-CANT.
082700     MOVE WS-POZO-BUSCADO TO POZO-ID(IDX-POZO).
082800     MOVE ZERO TO POZO-OIL-SUMA(IDX-POZO).
082900     MOVE ZERO TO POZO-AGUA-SUMA(IDX-POZO).
083000     MOVE ZERO TO POZO-CONTADOR(IDX-POZO).
083100     SET  POZO-SIN-PENDIENTE(IDX-POZO) TO TRUE.
083200     MOVE 'S' TO WS-POZO-ENCONTRADO.
083300
083400 2400-BUSCAR-O-ALTA-POZO-F. EXIT.
083500
083600*----------------------------------------------------------------
083700*    2450-BUSCAR-POZO-SOLO-I : BUSQUEDA LINEAL, SIN ALTA, DE
083800*    WS-POZO-BUSCADO EN LA TABLA DE POZOS. USADA TAMBIEN AL
083900*    RESPONDER CONSULTAS AVG_OIL Y WATER_CUT.
084000*----------------------------------------------------------------
084100 2450-BUSCAR-POZO-SOLO-I.
084200
084300     MOVE 'N' TO WS-POZO-ENCONTRADO.
084400     IF WS-POZO-CANT IS GREATER THAN ZERO
084500        SET IDX-POZO TO 1
084600        SEARCH WS-POZO-TAB
084700           AT END
084800              MOVE 'N' TO WS-POZO-ENCONTRADO
084900           WHEN POZO-ID(IDX-POZO) IS EQUAL WS-POZO-BUSCADO
085000              MOVE 'S' TO WS-POZO-ENCONTRADO
085100        END-SEARCH
085200     END-IF.
085300
085400 2450-BUSCAR-POZO-SOLO-F. EXIT.
085500*----------------------------------------------------------------
085600*    2500-FINALIZAR-PENDIENTE-I : INCORPORA LA LECTURA PENDIENTE
085700*    DEL POZO ACTUAL (IDX-POZO) A LOS ACUMULADORES DE POZO Y
085800*    LA HACE PASAR POR TODOS LOS PROCESADORES DE VENTANA DE ESE
085900*    POZO. LA LECTURA DEJA DE ESTAR "PENDIENTE" DE FINALIZAR.
086000*----------------------------------------------------------------
086100 2500-FINALIZAR-PENDIENTE-I.
086200
086300     ADD POZO-PEND-PETROLEO(IDX-POZO) TO POZO-OIL-SUMA(IDX-POZO).
086400     ADD POZO-PEND-AGUA(IDX-POZO)     TO POZO-AGUA-SUMA(IDX-POZO).
086500     ADD 1 TO POZO-CONTADOR(IDX-POZO).
086600
086700     IF WS-VENT-CANT IS GREATER THAN ZERO
086800        PERFORM 2650-ALIMENTAR-SI-COINCIDE-I
086900                THRU 2650-ALIMENTAR-SI-COINCIDE-F
087000                VARYING IDX-VENT FROM 1 BY 1
087100                UNTIL IDX-VENT > WS-VENT-CANT
087200     END-IF.
087300
087400 2500-FINALIZAR-PENDIENTE-F. EXIT.
087500
087600 2650-ALIMENTAR-SI-COINCIDE-I.
087700
087800     IF VENT-POZO-ID(IDX-VENT) IS EQUAL POZO-ID(IDX-POZO)
087900        PERFORM 2700-ALIMENTAR-VENTANA-I
088000                THRU 2700-ALIMENTAR-VENTANA-F
088100     END-IF.
088200
088300 2650-ALIMENTAR-SI-COINCIDE-F. EXIT.
088400
088500*----------------------------------------------------------------
088600*    2700-ALIMENTAR-VENTANA-I : APLICA LA PRESION FINALIZADA DEL
088700*    POZO (POZO-PEND-PRESION(IDX-POZO)) AL PROCESADOR DE VENTANA
088800*    IDX-VENT. SI YA HAY (W-1) PRESIONES PREVIAS EN EL BUFFER,
088900*    ACTUALIZA LA MEJOR CAIDA VISTA ANTES DE APILAR LA NUEVA.
089000*----------------------------------------------------------------
089100 2700-ALIMENTAR-VENTANA-I.
089200
089300     COMPUTE WS-CAP = VENT-VENTANA(IDX-VENT) - 1.
089400
089500     IF WS-CAP IS GREATER THAN ZERO
089600        AND VENT-CONTADOR(IDX-VENT)
089700            IS GREATER THAN OR EQUAL WS-CAP
089800        PERFORM 2750-CALCULAR-MAX-BUFFER-I
089900                THRU 2750-CALCULAR-MAX-BUFFER-F
090000        COMPUTE WS-CAIDA =
090100                WS-MAXPREF - POZO-PEND-PRESION(IDX-POZO)
090200        IF VENT-CANDIDATO-NO(IDX-VENT)
090300           OR WS-CAIDA IS GREATER THAN VENT-MEJOR(IDX-VENT)
090400           MOVE WS-CAIDA TO VENT-MEJOR(IDX-VENT)
090500           SET  VENT-CANDIDATO-SI(IDX-VENT) TO TRUE
090600        END-IF
090700     END-IF.
090800
090900     IF WS-CAP IS GREATER THAN ZERO
091000        MOVE POZO-PEND-PRESION(IDX-POZO)
091100             TO VENT-BUFFER(IDX-VENT, VENT-BUF-POS(IDX-VENT))
091200        ADD 1 TO VENT-BUF-POS(IDX-VENT)
091300        IF VENT-BUF-POS(IDX-VENT) IS GREATER THAN WS-CAP
091400           MOVE 1 TO VENT-BUF-POS(IDX-VENT)
091500        END-IF
091600        IF VENT-BUF-CANT(IDX-VENT) IS LESS THAN WS-CAP
091700           ADD 1 TO VENT-BUF-CANT(IDX-VENT)
091800        END-IF
091900     END-IF.
092000
092100     ADD 1 TO VENT-CONTADOR(IDX-VENT).
092200
092300 2700-ALIMENTAR-VENTANA-F. EXIT.
092400
092500*----------------------------------------------------------------
092600*    2750-CALCULAR-MAX-BUFFER-I : DEJA EN WS-MAXPREF EL MAYOR
092700*    VALOR ENTRE LAS WS-CAP PRESIONES YA APILADAS EN EL BUFFER
092800*    CIRCULAR DE LA VENTANA IDX-VENT (FUERZA BRUTA - EL BUFFER
092900*    NUNCA SUPERA WS-VENT-BUF-MAX POSICIONES).
093000*----------------------------------------------------------------
093100 2750-CALCULAR-MAX-BUFFER-I.
093200
093300     MOVE VENT-BUFFER(IDX-VENT, 1) TO WS-MAXPREF.
093400     IF WS-CAP IS GREATER THAN 1
093500        PERFORM 2760-COMPARAR-BUFFER-I THRU 2760-COMPARAR-BUFFER-F
093600                VARYING WS-K FROM 2 BY 1 UNTIL WS-K > WS-CAP
093700     END-IF.
093800
093900 2750-CALCULAR-MAX-BUFFER-F. EXIT.
094000
094100 2760-COMPARAR-BUFFER-I.
094200
094300     IF VENT-BUFFER(IDX-VENT, WS-K) IS GREATER THAN WS-MAXPREF
094400        MOVE VENT-BUFFER(IDX-VENT, WS-K) TO WS-MAXPREF
094500     END-IF.
094600
094700 2760-COMPARAR-BUFFER-F. EXIT.
094800
094900*----------------------------------------------------------------
095000*    2900-FINALIZAR-TODOS-I : AL TERMINAR LA SECCION DATA, TODO
095100*    POZO CONSERVA UNA UNICA LECTURA PENDIENTE SIN FINALIZAR
095200*    (LA DE MAYOR MARCA DE TIEMPO VISTA). SE FINALIZA AQUI.
095300*----------------------------------------------------------------
095400 2900-FINALIZAR-TODOS-I.
095500
095600     IF WS-POZO-CANT IS GREATER THAN ZERO
095700        PERFORM 2950-FINALIZAR-UN-POZO-I
095800                THRU 2950-FINALIZAR-UN-POZO-F
095900                VARYING IDX-POZO FROM 1 BY 1
096000                UNTIL IDX-POZO > WS-POZO-CANT
096100     END-IF.
096200
096300 2900-FINALIZAR-TODOS-F. EXIT.
096400
096500 2950-FINALIZAR-UN-POZO-I.
096600
096700     IF POZO-HAY-PENDIENTE(IDX-POZO)
096800        PERFORM 2500-FINALIZAR-PENDIENTE-I
096900                THRU 2500-FINALIZAR-PENDIENTE-F
097000     END-IF.
097100
097200 2950-FINALIZAR-UN-POZO-F. EXIT.
097300*----------------------------------------------------------------
097400*    3000-RESPONDER-CONS-I : RECORRE LA TABLA DE CONSULTAS EN
097500*    EL MISMO ORDEN EN QUE FUERON LEIDAS Y ESCRIBE UN RENGLON
097600*    DE RESPUESTA POR CADA UNA.
097700*----------------------------------------------------------------
097800 3000-RESPONDER-CONS-I.
097900
098000     IF WS-CONS-CANT IS EQUAL ZERO
098100        GO TO 3000-RESPONDER-CONS-F
098200     END-IF.
098300
098400     PERFORM 3050-RESPONDER-UNA-CONS-I
098500             THRU 3050-RESPONDER-UNA-CONS-F
098600             VARYING IDX-CONS FROM 1 BY 1
098700             UNTIL IDX-CONS > WS-CONS-CANT.
098800
098900 3000-RESPONDER-CONS-F. EXIT.
099000
099100 3050-RESPONDER-UNA-CONS-I.
099200
099300     MOVE SPACES TO WS-LINEA-SALIDA.
099400     EVALUATE CONS-VERBO(IDX-CONS)
099500        WHEN 'AVG_OIL'
099600           PERFORM 3100-RESPONDER-AVG-OIL-I
099700                   THRU 3100-RESPONDER-AVG-OIL-F
099800        WHEN 'WATER_CUT'
099900           PERFORM 3200-RESPONDER-WATER-CUT-I
100000                   THRU 3200-RESPONDER-WATER-CUT-F
100100        WHEN 'TOP_WELLS_BY_OIL'
100200           PERFORM 3300-RESPONDER-TOP-WELLS-I
100300                   THRU 3300-RESPONDER-TOP-WELLS-F
100400        WHEN 'PRESSURE_DROP'
100500           PERFORM 3400-RESPONDER-PRESION-I
100600                   THRU 3400-RESPONDER-PRESION-F
100700        WHEN OTHER
100800           PERFORM 3900-RESPONDER-DESCONOCIDA-I
100900                   THRU 3900-RESPONDER-DESCONOCIDA-F
101000     END-EVALUATE.
101100     PERFORM 1900-ESCRIBIR-SALIDA-I THRU 1900-ESCRIBIR-SALIDA-F.
101200
101300 3050-RESPONDER-UNA-CONS-F. EXIT.
101400
101500*----------------------------------------------------------------
101600*    3100-RESPONDER-AVG-OIL-I : PROMEDIO DE PETROLEO DEL POZO.
101700*    'NA' SI FALTA well_id, EL POZO NO EXISTE O NO TIENE
101800*    NINGUNA LECTURA FINALIZADA.
101900*----------------------------------------------------------------
102000 3100-RESPONDER-AVG-OIL-I.
102100
102200     IF CONS-POZO-AUSENTE(IDX-CONS)
102300        MOVE 'NA' TO WS-LINEA-SALIDA
102400        GO TO 3100-RESPONDER-AVG-OIL-F
102500     END-IF.
102600
102700     MOVE CONS-POZO-ID(IDX-CONS) TO WS-POZO-BUSCADO.
102800     PERFORM 2450-BUSCAR-POZO-SOLO-I THRU 2450-BUSCAR-POZO-SOLO-F.
102900     IF WS-POZO-ENCONTRADO IS EQUAL 'N'
103000        OR POZO-CONTADOR(IDX-POZO) IS EQUAL ZERO
103100        MOVE 'NA' TO WS-LINEA-SALIDA
103200        GO TO 3100-RESPONDER-AVG-OIL-F
103300     END-IF.
103400
103500     COMPUTE WS-FMT-VALOR ROUNDED =
103600             POZO-OIL-SUMA(IDX-POZO) / POZO-CONTADOR(IDX-POZO).
103700     PERFORM 9700-FORMATEAR-RESULTADO-I
103800             THRU 9700-FORMATEAR-RESULTADO-F.
103900     MOVE WS-FMT-TEXTO TO WS-LINEA-SALIDA.
104000
104100 3100-RESPONDER-AVG-OIL-F. EXIT.
104200
104300*----------------------------------------------------------------
104400*    3200-RESPONDER-WATER-CUT-I : PROPORCION AGUA/(AGUA+PETRO).
104500*    'NA' SI FALTA well_id O EL POZO NO EXISTE. SI EL POZO
104600*    EXISTE PERO NO TIENE FLUIDO ACUMULADO, INFORMA 0.000000.
104700*----------------------------------------------------------------
104800 3200-RESPONDER-WATER-CUT-I.
104900
105000     IF CONS-POZO-AUSENTE(IDX-CONS)
105100        MOVE 'NA' TO WS-LINEA-SALIDA
105200        GO TO 3200-RESPONDER-WATER-CUT-F
105300     END-IF.
105400
105500     MOVE CONS-POZO-ID(IDX-CONS) TO WS-POZO-BUSCADO.
105600     PERFORM 2450-BUSCAR-POZO-SOLO-I THRU 2450-BUSCAR-POZO-SOLO-F.
105700     IF WS-POZO-ENCONTRADO IS EQUAL 'N'
105800        MOVE 'NA' TO WS-LINEA-SALIDA
105900        GO TO 3200-RESPONDER-WATER-CUT-F
106000     END-IF.
106100
106200     COMPUTE WS-ACUM = POZO-OIL-SUMA(IDX-POZO)
106300                      + POZO-AGUA-SUMA(IDX-POZO).
106400     IF WS-ACUM IS EQUAL ZERO
106500        MOVE ZERO TO WS-FMT-VALOR
106600     ELSE
106700        COMPUTE WS-FMT-VALOR ROUNDED =
106800                POZO-AGUA-SUMA(IDX-POZO) / WS-ACUM
106900     END-IF.
107000     PERFORM 9700-FORMATEAR-RESULTADO-I
107100             THRU 9700-FORMATEAR-RESULTADO-F.
107200     MOVE WS-FMT-TEXTO TO WS-LINEA-SALIDA.
107300
107400 3200-RESPONDER-WATER-CUT-F. EXIT.
107500*----------------------------------------------------------------
107600*    3300-RESPONDER-TOP-WELLS-I : LISTA HASTA k POZOS CON MAYOR
107700*    PETROLEO ACUMULADO, DE MAYOR A MENOR, DESEMPATANDO POR
107800*    IDENTIFICADOR DE POZO ASCENDENTE (VER SIS-0388). SOLO
107900*    ENTRAN POZOS CON AL MENOS UNA LECTURA FINALIZADA.
108000*----------------------------------------------------------------
108100 3300-RESPONDER-TOP-WELLS-I.
108200
108300     IF CONS-K-INVALIDO(IDX-CONS)
108400        MOVE SPACES TO WS-LINEA-SALIDA
108500        GO TO 3300-RESPONDER-TOP-WELLS-F
108600     END-IF.
108700
108800     PERFORM 3350-ARMAR-RANKING-I THRU 3350-ARMAR-RANKING-F.
108900     IF WS-RANK-CANT IS EQUAL ZERO
109000        MOVE SPACES TO WS-LINEA-SALIDA
109100        GO TO 3300-RESPONDER-TOP-WELLS-F
109200     END-IF.
109300
109400     PERFORM 3380-ARMAR-TEXTO-RANKING-I
109500             THRU 3380-ARMAR-TEXTO-RANKING-F.
109600
109700 3300-RESPONDER-TOP-WELLS-F. EXIT.
109800
109900*----------------------------------------------------------------
110000*    3350-ARMAR-RANKING-I : SELECCION PARCIAL (K PASADAS) SOBRE
110100*    LA TABLA DE POZOS PARA ARMAR EL RANKING SIN USAR SORT.
110200*----------------------------------------------------------------
110300 3350-ARMAR-RANKING-I.
110400
110500     MOVE ZERO TO WS-RANK-CANT.
110600     MOVE 'N'  TO WS-RANK-SIN-MAS.
110700
110800     IF WS-POZO-CANT IS GREATER THAN ZERO
110900        PERFORM 3355-LIMPIAR-USADO-I THRU 3355-LIMPIAR-USADO-F
111000                VARYING IDX-POZO FROM 1 BY 1
111100                UNTIL IDX-POZO > WS-POZO-CANT
111200        PERFORM 3360-ELEGIR-SIGUIENTE-I
111300                THRU 3360-ELEGIR-SIGUIENTE-F
111400                VARYING WS-K FROM 1 BY 1
111500                UNTIL WS-K > CONS-K(IDX-CONS)
111600                      OR WS-K > WS-POZO-CANT
111700                      OR WS-RANK-SIN-MAS IS EQUAL 'S'
111800     END-IF.
111900
112000 3350-ARMAR-RANKING-F. EXIT.
112100
112200 3355-LIMPIAR-USADO-I.
112300
112400     MOVE 'N' TO WS-USADO-FLAG(IDX-POZO).
112500
112600 3355-LIMPIAR-USADO-F. EXIT.
112700
112800 3360-ELEGIR-SIGUIENTE-I.
112900
113000     MOVE 'N' TO WS-MEJOR-HALLADO.
113100     PERFORM 3365-COMPARAR-CANDIDATO-I
113200             THRU 3365-COMPARAR-CANDIDATO-F
113300             VARYING IDX-POZO FROM 1 BY 1
113400             UNTIL IDX-POZO > WS-POZO-CANT.
113500
113600     IF WS-MEJOR-HALLADO IS EQUAL 'N'
113700        MOVE 'S' TO WS-RANK-SIN-MAS
113800     ELSE
113900        ADD 1 TO WS-RANK-CANT
114000        MOVE POZO-ID(WS-MEJOR-IDX) TO WS-RANK-ID(WS-RANK-CANT)
114100        MOVE 'S' TO WS-USADO-FLAG(WS-MEJOR-IDX)
114200     END-IF.
114300
114400 3360-ELEGIR-SIGUIENTE-F. EXIT.
114500
114600*----------------------------------------------------------------
114700*    3365-COMPARAR-CANDIDATO-I : SI EL POZO IDX-POZO CALIFICA
114800*    (TIENE LECTURAS Y NO FUE USADO) Y ES MEJOR QUE EL MEJOR
114900*    CANDIDATO VISTO HASTA AHORA EN ESTA PASADA, LO REEMPLAZA.
115000*----------------------------------------------------------------
115100 3365-COMPARAR-CANDIDATO-I.
115200
115300     IF POZO-CONTADOR(IDX-POZO) IS EQUAL ZERO
115400        OR WS-USADO-FLAG(IDX-POZO) IS EQUAL 'S'
115500        GO TO 3365-COMPARAR-CANDIDATO-F
115600     END-IF.
115700
115800     IF WS-MEJOR-HALLADO IS EQUAL 'N'
115900        MOVE 'S' TO WS-MEJOR-HALLADO
116000        MOVE IDX-POZO TO WS-MEJOR-IDX
116100        GO TO 3365-COMPARAR-CANDIDATO-F
116200     END-IF.
116300
116400     IF POZO-OIL-SUMA(IDX-POZO)
116500           IS GREATER THAN POZO-OIL-SUMA(WS-MEJOR-IDX)
116600        MOVE IDX-POZO TO WS-MEJOR-IDX
116700        GO TO 3365-COMPARAR-CANDIDATO-F
116800     END-IF.
116900
117000     IF POZO-OIL-SUMA(IDX-POZO)
117100           IS EQUAL POZO-OIL-SUMA(WS-MEJOR-IDX)
117200        AND POZO-ID(IDX-POZO) IS LESS THAN POZO-ID(WS-MEJOR-IDX)
117300        MOVE IDX-POZO TO WS-MEJOR-IDX
117400     END-IF.
117500
117600 3365-COMPARAR-CANDIDATO-F. EXIT.
117700
117800*----------------------------------------------------------------
117900*    3380-ARMAR-TEXTO-RANKING-I : ARMA EL RENGLON DE SALIDA
118000*    COMO LOS IDENTIFICADORES DE POZO SEPARADOS POR COMA, EN
118100*    EL ORDEN CALCULADO POR 3350-ARMAR-RANKING-I.
118200*----------------------------------------------------------------
118300 3380-ARMAR-TEXTO-RANKING-I.
118400
118500     MOVE SPACES TO WS-LINEA-SALIDA.
118600     MOVE 1      TO WS-POS-SALIDA.
118700     PERFORM 3385-AGREGAR-ID-RANKING-I
118800             THRU 3385-AGREGAR-ID-RANKING-F
118900             VARYING IDX-RANK FROM 1 BY 1
119000             UNTIL IDX-RANK > WS-RANK-CANT.
119100
119200 3380-ARMAR-TEXTO-RANKING-F. EXIT.
119300
119400 3385-AGREGAR-ID-RANKING-I.
119500
119600     IF IDX-RANK IS GREATER THAN 1
119700        STRING ',' DELIMITED BY SIZE
119800               INTO WS-LINEA-SALIDA WITH POINTER WS-POS-SALIDA
119900        END-STRING
120000     END-IF.
120100
120200     MOVE WS-RANK-ID(IDX-RANK) TO WS-TXT-ENTRADA.
120300     PERFORM 9750-LARGO-TEXTO-I THRU 9750-LARGO-TEXTO-F.
120400     STRING WS-TXT-ENTRADA(1:WS-LARGO-TXT) DELIMITED BY SIZE
120500            INTO WS-LINEA-SALIDA WITH POINTER WS-POS-SALIDA
120600     END-STRING.
120700
120800 3385-AGREGAR-ID-RANKING-F. EXIT.
120900*----------------------------------------------------------------
121000*    3400-RESPONDER-PRESION-I : MAYOR CAIDA DE PRESION DENTRO
121100*    DE LA VENTANA SOLICITADA. 'NA' SI FALTAN PARAMETROS, EL
121200*    PAR (POZO,VENTANA) NO FUE PROCESADO O AUN NO SE RECIBIERON
121300*    TANTAS LECTURAS FINALIZADAS COMO EL TAMANO DE LA VENTANA.
121400*----------------------------------------------------------------
121500 3400-RESPONDER-PRESION-I.
121600
121700     IF CONS-POZO-AUSENTE(IDX-CONS)
121800        OR CONS-VENTANA-INVALIDA(IDX-CONS)
121900        MOVE 'NA' TO WS-LINEA-SALIDA
122000        GO TO 3400-RESPONDER-PRESION-F
122100     END-IF.
122200
122300     PERFORM 3440-BUSCAR-VENT-CONS-I THRU 3440-BUSCAR-VENT-CONS-F.
122400     IF WS-VENT-ENCONTRADO IS EQUAL 'N'
122500        MOVE 'NA' TO WS-LINEA-SALIDA
122600        GO TO 3400-RESPONDER-PRESION-F
122700     END-IF.
122800
122900     IF VENT-CONTADOR(IDX-VENT)
123000           IS LESS THAN CONS-VENTANA(IDX-CONS)
123100        MOVE 'NA' TO WS-LINEA-SALIDA
123200        GO TO 3400-RESPONDER-PRESION-F
123300     END-IF.
123400
123500     IF CONS-VENTANA(IDX-CONS) IS EQUAL 1
123600        MOVE ZERO TO WS-FMT-VALOR
123700     ELSE
123800        IF VENT-CANDIDATO-NO(IDX-VENT)
123900           MOVE ZERO TO WS-FMT-VALOR
124000        ELSE
124010           IF VENT-MEJOR(IDX-VENT) IS LESS THAN ZERO              SIS-1266
124020              MOVE ZERO TO WS-FMT-VALOR                           SIS-1266
124030           ELSE                                                   SIS-1266
124040              MOVE VENT-MEJOR(IDX-VENT) TO WS-FMT-VALOR           SIS-1266
124050           END-IF                                                 SIS-1266
124100        END-IF
124200     END-IF.
124400
124500     PERFORM 9700-FORMATEAR-RESULTADO-I
124600             THRU 9700-FORMATEAR-RESULTADO-F.
124700     MOVE WS-FMT-TEXTO TO WS-LINEA-SALIDA.
124800
124900 3400-RESPONDER-PRESION-F. EXIT.
125000
125100*----------------------------------------------------------------
125200*    3440-BUSCAR-VENT-CONS-I : BUSQUEDA LINEAL DEL PROCESADOR DE
125300*    VENTANA PARA EL PAR (POZO,VENTANA) DE LA CONSULTA ACTUAL.
125400*----------------------------------------------------------------
125500 3440-BUSCAR-VENT-CONS-I.
125600
125700     MOVE 'N' TO WS-VENT-ENCONTRADO.
125800     IF WS-VENT-CANT IS GREATER THAN ZERO
125900        SET IDX-VENT TO 1
126000        SEARCH WS-VENT-TAB
126100           AT END
126200              MOVE 'N' TO WS-VENT-ENCONTRADO
126300           WHEN VENT-POZO-ID(IDX-VENT) IS EQUAL
126400                CONS-POZO-ID(IDX-CONS)
126500                AND VENT-VENTANA(IDX-VENT) IS EQUAL
126600                CONS-VENTANA(IDX-CONS)
126700              MOVE 'S' TO WS-VENT-ENCONTRADO
126800        END-SEARCH
126900     END-IF.
127000
127100 3440-BUSCAR-VENT-CONS-F. EXIT.
127200
127300*----------------------------------------------------------------
127400*    3900-RESPONDER-DESCONOCIDA-I : VERBO DE CONSULTA NO
127500*    RECONOCIDO. NO EXISTE UN FORMATO DE RESPUESTA DEFINIDO
127600*    PARA ESTE CASO; SE DEJA EL RENGLON EN BLANCO.
127700*----------------------------------------------------------------
127800 3900-RESPONDER-DESCONOCIDA-I.
127900
128000     MOVE SPACES TO WS-LINEA-SALIDA.
128100
128200 3900-RESPONDER-DESCONOCIDA-F. EXIT.
128300
128400*----------------------------------------------------------------
128500*    1900-ESCRIBIR-SALIDA-I : ESCRIBE UN RENGLON DE RESPUESTA.
128600*----------------------------------------------------------------
128700 1900-ESCRIBIR-SALIDA-I.
128800
128900     WRITE REG-SALIDA FROM WS-LINEA-SALIDA.
129000     IF FS-SALIDA IS NOT EQUAL '00'
129100        DISPLAY '* ERROR EN ESCRITURA SALIDA = ' FS-SALIDA
129200        MOVE 9999 TO RETURN-CODE
129300     END-IF.
129400
129500 1900-ESCRIBIR-SALIDA-F. EXIT.
129600*----------------------------------------------------------------
129700*    9600-CONVERTIR-NUMERO-I : CONVIERTE WS-CNV-ENTRADA (TEXTO,
129800*    SIGNO OPCIONAL, PUNTO DECIMAL OPCIONAL) A WS-CNV-VALOR
129900*    (S9(9)V9(6) COMP-3), SIN USAR FUNCIONES INTRINSECAS. DEJA
130000*    CNV-ES-VALIDO / CNV-NO-VALIDO SEGUN EL RESULTADO.
130100*----------------------------------------------------------------
130200 9600-CONVERTIR-NUMERO-I.
130300
130400     MOVE ZERO TO WS-CNV-ENTERO WS-CNV-FRAC WS-CNV-VALOR.
130500     MOVE ZERO TO WS-CNV-DIG-INT-CANT WS-CNV-FRAC-CANT.
130600     MOVE 'N'  TO WS-CNV-NEGATIVO WS-CNV-PUNTO-VISTO
130700                  WS-CNV-TERMINADO.
130800     SET  CNV-ES-VALIDO TO TRUE.
130900
131000     PERFORM 9610-NUMERO-UN-CARACTER-I
131100             THRU 9610-NUMERO-UN-CARACTER-F
131200             VARYING WS-CNV-K FROM 1 BY 1
131300             UNTIL WS-CNV-K > 24 OR WS-CNV-TERMINADO IS EQUAL 'S'.
131400
131500     IF WS-CNV-DIG-INT-CANT IS EQUAL ZERO
131600        SET CNV-NO-VALIDO TO TRUE
131700        GO TO 9600-CONVERTIR-NUMERO-F
131800     END-IF.
131900
132000     IF WS-CNV-FRAC-CANT IS LESS THAN 6
132100        PERFORM 9620-ESCALAR-FRACCION-I
132200                THRU 9620-ESCALAR-FRACCION-F
132300                VARYING WS-CNV-K FROM WS-CNV-FRAC-CANT BY 1
132400                UNTIL WS-CNV-K >= 6
132500     END-IF.
132600
132700     COMPUTE WS-CNV-VALOR =
132800             WS-CNV-ENTERO + (WS-CNV-FRAC / 1000000).
132900     IF WS-CNV-NEGATIVO IS EQUAL 'S'
133000        COMPUTE WS-CNV-VALOR = WS-CNV-VALOR * -1
133100     END-IF.
133200
133300 9600-CONVERTIR-NUMERO-F. EXIT.
133400
133500*----------------------------------------------------------------
133600*    9610-NUMERO-UN-CARACTER-I : PROCESA UN CARACTER DE
133700*    WS-CNV-ENTRADA(WS-CNV-K:1) DENTRO DE LA CONVERSION DE UN
133800*    NUMERO CON SIGNO OPCIONAL Y PUNTO DECIMAL OPCIONAL.
133900*----------------------------------------------------------------
134000 9610-NUMERO-UN-CARACTER-I.
134100
134200     MOVE WS-CNV-ENTRADA(WS-CNV-K:1) TO WS-CNV-CHAR.
134300
134400     EVALUATE TRUE
134500        WHEN WS-CNV-CHAR IS EQUAL SPACE
134600           MOVE 'S' TO WS-CNV-TERMINADO
134700        WHEN WS-CNV-CHAR IS EQUAL '-' AND WS-CNV-K IS EQUAL 1
134800           MOVE 'S' TO WS-CNV-NEGATIVO
134900        WHEN WS-CNV-CHAR IS EQUAL '.'
135000                  AND WS-CNV-PUNTO-VISTO IS EQUAL 'N'
135100           MOVE 'S' TO WS-CNV-PUNTO-VISTO
135200        WHEN WS-CNV-CHAR IS NUMERIC
135300           MOVE WS-CNV-CHAR TO WS-CNV-DIGITO
135400           IF WS-CNV-PUNTO-VISTO IS EQUAL 'S'
135500              IF WS-CNV-FRAC-CANT IS LESS THAN 6
135600                 COMPUTE WS-CNV-FRAC =
135700                         WS-CNV-FRAC * 10 + WS-CNV-DIGITO
135800                 ADD 1 TO WS-CNV-FRAC-CANT
135900              END-IF
136000           ELSE
136100              COMPUTE WS-CNV-ENTERO =
136200                      WS-CNV-ENTERO * 10 + WS-CNV-DIGITO
136300              ADD 1 TO WS-CNV-DIG-INT-CANT
136400           END-IF
136500        WHEN OTHER
136600           SET  CNV-NO-VALIDO   TO TRUE
136700           MOVE 'S' TO WS-CNV-TERMINADO
136800     END-EVALUATE.
136900
137000 9610-NUMERO-UN-CARACTER-F. EXIT.
137100
137200 9620-ESCALAR-FRACCION-I.
137300
137400     COMPUTE WS-CNV-FRAC = WS-CNV-FRAC * 10.
137500
137600 9620-ESCALAR-FRACCION-F. EXIT.
137700
137800*----------------------------------------------------------------
137900*    9650-CONVERTIR-ENTERO-I : CONVIERTE WS-CNV-ENTRADA (TEXTO,
138000*    SIGNO OPCIONAL, SIN PUNTO DECIMAL) A WS-CNV-ENTERO-VALOR
138100*    (S9(18) COMP-3). USADA PARA TIMESTAMP, k= Y window=.
138200*----------------------------------------------------------------
138300 9650-CONVERTIR-ENTERO-I.
138400
138500     MOVE ZERO TO WS-CNV-ENTERO-VALOR WS-CNV-DIG-INT-CANT.
138600     MOVE 'N'  TO WS-CNV-NEGATIVO WS-CNV-TERMINADO.
138700     SET  CNV-ES-VALIDO TO TRUE.
138800
138900     PERFORM 9660-ENTERO-UN-CARACTER-I
139000             THRU 9660-ENTERO-UN-CARACTER-F
139100             VARYING WS-CNV-K FROM 1 BY 1
139200             UNTIL WS-CNV-K > 24 OR WS-CNV-TERMINADO IS EQUAL 'S'.
139300
139400     IF WS-CNV-DIG-INT-CANT IS EQUAL ZERO
139500        SET CNV-NO-VALIDO TO TRUE
139600     ELSE
139700        IF WS-CNV-NEGATIVO IS EQUAL 'S'
139800           COMPUTE WS-CNV-ENTERO-VALOR = WS-CNV-ENTERO-VALOR * -1
139900        END-IF
140000     END-IF.
140100
140200 9650-CONVERTIR-ENTERO-F. EXIT.
140300
140400 9660-ENTERO-UN-CARACTER-I.
140500
140600     MOVE WS-CNV-ENTRADA(WS-CNV-K:1) TO WS-CNV-CHAR.
140700
140800     EVALUATE TRUE
140900        WHEN WS-CNV-CHAR IS EQUAL SPACE
141000           MOVE 'S' TO WS-CNV-TERMINADO
141100        WHEN WS-CNV-CHAR IS EQUAL '-' AND WS-CNV-K IS EQUAL 1
141200           MOVE 'S' TO WS-CNV-NEGATIVO
141300        WHEN WS-CNV-CHAR IS NUMERIC
141400           MOVE WS-CNV-CHAR TO WS-CNV-DIGITO
141500           COMPUTE WS-CNV-ENTERO-VALOR =
141600                   WS-CNV-ENTERO-VALOR * 10 + WS-CNV-DIGITO
141700           ADD 1 TO WS-CNV-DIG-INT-CANT
141800        WHEN OTHER
141900           SET  CNV-NO-VALIDO TO TRUE
142000           MOVE 'S' TO WS-CNV-TERMINADO
142100     END-EVALUATE.
142200
142300 9660-ENTERO-UN-CARACTER-F. EXIT.
142400*----------------------------------------------------------------
142500*    9700-FORMATEAR-RESULTADO-I : CONVIERTE WS-FMT-VALOR EN UN
142600*    TEXTO CON EXACTAMENTE 6 DECIMALES, SIN CEROS A LA IZQUIERDA
142700*    (VER SIS-1102). NO SE USAN FUNCIONES INTRINSECAS.
142800*----------------------------------------------------------------
142900 9700-FORMATEAR-RESULTADO-I.
143000
143100     MOVE WS-FMT-VALOR TO WS-FMT-EDIT.
143200     MOVE SPACES       TO WS-FMT-TEXTO.
143300     MOVE 1            TO WS-FMT-POS.
143400
143500     PERFORM 9710-SALTAR-ESPACIO-I THRU 9710-SALTAR-ESPACIO-F
143600             UNTIL WS-FMT-POS > 16
143700                OR WS-FMT-EDIT(WS-FMT-POS:1) IS NOT EQUAL SPACE.
143800
143900     MOVE WS-FMT-EDIT(WS-FMT-POS:) TO WS-FMT-TEXTO.
144000
144100 9700-FORMATEAR-RESULTADO-F. EXIT.
144200
144300 9710-SALTAR-ESPACIO-I.
144400
144500     ADD 1 TO WS-FMT-POS.
144600
144700 9710-SALTAR-ESPACIO-F. EXIT.
144800
144900*----------------------------------------------------------------
145000*    9750-LARGO-TEXTO-I : DEJA EN WS-LARGO-TXT EL LARGO DE
145100*    WS-TXT-ENTRADA SIN LOS ESPACIOS DE RELLENO A LA DERECHA.
145200*----------------------------------------------------------------
145300 9750-LARGO-TEXTO-I.
145400
145500     MOVE 40 TO WS-LARGO-TXT.
145600     PERFORM 9760-ACHICAR-LARGO-I THRU 9760-ACHICAR-LARGO-F
145700             UNTIL WS-LARGO-TXT IS EQUAL ZERO
145800             OR WS-TXT-ENTRADA(WS-LARGO-TXT:1) IS NOT EQUAL SPACE.
145900
146000 9750-LARGO-TEXTO-F. EXIT.
146100
146200 9760-ACHICAR-LARGO-I.
146300
146400     SUBTRACT 1 FROM WS-LARGO-TXT.
146500
146600 9760-ACHICAR-LARGO-F. EXIT.
146700
146800*----------------------------------------------------------------
146900*    9999-FINAL-I : CIERRA LOS ARCHIVOS Y TERMINA EL PROGRAMA.
147000*----------------------------------------------------------------
147100 9999-FINAL-I.
147200
147300     CLOSE ENTRADA.
147400     IF FS-ENTRADA IS NOT EQUAL '00'
147500        DISPLAY '* ERROR EN CLOSE ENTRADA = ' FS-ENTRADA
147600        MOVE 9999 TO RETURN-CODE
147700     END-IF.
147800
147900     CLOSE SALIDA.
148000     IF FS-SALIDA IS NOT EQUAL '00'
148100        DISPLAY '* ERROR EN CLOSE SALIDA  = ' FS-SALIDA
148200        MOVE 9999 TO RETURN-CODE
148300     END-IF.
148400
148500     DISPLAY ' '.
148600     MOVE WS-CANT-LEIDOS TO WS-CONT-EDIT.
148700     DISPLAY 'PGMPOZOS - RENGLONES DATA LEIDOS  : ' WS-CONT-EDIT.
148800     MOVE WS-POZO-CANT   TO WS-CONT-EDIT.
148900     DISPLAY 'PGMPOZOS - POZOS DISTINTOS        : ' WS-CONT-EDIT.
149000     MOVE WS-CONS-CANT   TO WS-CONT-EDIT.
149100     DISPLAY 'PGMPOZOS - CONSULTAS RESPONDIDAS  : ' WS-CONT-EDIT.
149200
149300 9999-FINAL-F. EXIT.
