000100*////////////////// (CONSUL) ////////////////////////////////////
000200************************************************************
000300*     LAYOUT RENGLON DE TABLA DE CONSULTAS (SECCION QUERIES)*
000400*     UN RENGLON POR LINEA DE CONSULTA, YA PARSEADA         *
000500*     VERBO + PARAMETROS key=value RECONOCIDOS              *
000600*     LARGO APROXIMADO = 63 BYTES                           *
000700************************************************************
000800 01  WS-CONSULTA-REG.
000900*     VERBO DE LA CONSULTA (AVG_OIL/WATER_CUT/TOP_WELLS_BY_OIL/
001000*     PRESSURE_DROP) O ESPACIOS SI LA LINEA ES DESCONOCIDA/VACIA
001100     03  CONS-VERBO          PIC X(20)         VALUE SPACES.
001200*     PARAMETRO well_id= (SI FUE PROVISTO)
001300     03  CONS-POZO-ID        PIC X(20)         VALUE SPACES.
001400     03  CONS-POZO-FLAG      PIC X             VALUE 'N'.
001500         88  CONS-POZO-PRESENTE            VALUE 'S'.
001600         88  CONS-POZO-AUSENTE             VALUE 'N'.
001700*     PARAMETRO k= (TOP_WELLS_BY_OIL) YA VALIDADO NUMERICO > 0
001800     03  CONS-K              PIC 9(9)       COMP   VALUE ZERO.
001900     03  CONS-K-FLAG         PIC X             VALUE 'N'.
002000         88  CONS-K-VALIDO                  VALUE 'S'.
002100         88  CONS-K-INVALIDO                VALUE 'N'.
002200*     PARAMETRO window= (PRESSURE_DROP) YA VALIDADO NUMERICO > 0
002300     03  CONS-VENTANA        PIC 9(9)       COMP   VALUE ZERO.
002400     03  CONS-VENTANA-FLAG   PIC X             VALUE 'N'.
002500         88  CONS-VENTANA-VALIDA            VALUE 'S'.
002600         88  CONS-VENTANA-INVALIDA          VALUE 'N'.
002700*     RESERVA PARA USO FUTURO
002800     03  FILLER              PIC X(10)         VALUE SPACES.
