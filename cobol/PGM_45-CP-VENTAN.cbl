000100*////////////////// (VENTAN) ////////////////////////////////////
000200************************************************************
000300*     LAYOUT RENGLON DE TABLA DE VENTANAS DE PRESION        *
000400*     UN RENGLON POR PAR (POZO, VENTANA W) CONSULTADO       *
000500*     EL BUFFER CIRCULAR DE LAS ULTIMAS (W-1) PRESIONES     *
000600*     SE AGREGA AL CALCARSE ESTE LAYOUT DENTRO DEL PROGRAMA,*
000700*     CON OCCURS WS-VENT-BUF-MAX (VER WORKING-STORAGE).     *
000800*     LARGO APROXIMADO (SIN EL BUFFER) = 40 BYTES           *
000900************************************************************
001000 01  WS-VENTANA-REG.
001100*     IDENTIFICADOR DE POZO AL QUE PERTENECE LA VENTANA
001200     03  VENT-POZO-ID        PIC X(20)         VALUE SPACES.
001300*     TAMANIO DE VENTANA W SOLICITADO EN LA CONSULTA
001400     03  VENT-VENTANA        PIC 9(9)       COMP   VALUE ZERO.
001500*     CANTIDAD DE PRESIONES FINALIZADAS YA RECIBIDAS PARA EL PAR
001600     03  VENT-CONTADOR       PIC 9(9)       COMP   VALUE ZERO.
001700*     MAYOR CAIDA DE PRESION VISTA HASTA EL MOMENTO EN LA VENTANA
001800     03  VENT-MEJOR          PIC S9(9)V9(6) COMP-3 VALUE ZERO.
001900*     INDICADOR DE SI YA SE CALCULO ALGUNA CAIDA CANDIDATA
002000     03  VENT-HAY-CAND       PIC X             VALUE 'N'.
002100         88  VENT-CANDIDATO-SI             VALUE 'S'.
002200         88  VENT-CANDIDATO-NO             VALUE 'N'.
002300*     CANTIDAD DE POSICIONES OCUPADAS EN EL BUFFER CIRCULAR
002400     03  VENT-BUF-CANT       PIC 9(4)       COMP   VALUE ZERO.
002500*     PROXIMA POSICION A ESCRIBIR EN EL BUFFER CIRCULAR
002600     03  VENT-BUF-POS        PIC 9(4)       COMP   VALUE 1.
002700*     RESERVA PARA USO FUTURO
002800     03  FILLER              PIC X(10)         VALUE SPACES.
